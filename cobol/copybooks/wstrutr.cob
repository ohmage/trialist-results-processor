000100********************************************
000200*                                          *
000300*  Working Storage - Candidate Trial and    *
000400*    In-Memory Processed-Trial Table.        *
000500*     Processed table is loaded whole from   *
000600*     TR-Processed-Trial-In at start of run   *
000700*     and searched per candidate trial -      *
000800*     volume documented as under 500 rows.    *
000900********************************************
001000*
001100* 11/04/87 rth - Created.
001200* 14/05/91 rth - Table raised from 200 to 500 occurs after the
001300*                Fenwick campaign blew the old limit.
001400*
001500 01  TR-User-Trial-Record.
001600     03  TR-Ut-User-Id             pic 9(9).
001700     03  TR-Ut-Setup-Survey-Id     pic 9(9).
001800     03  TR-Ut-Start-Date          pic 9(8).
001900     03  TR-Ut-End-Date            pic 9(8).
002000     03  filler                    pic x(6).
002100*
002200 01  TR-Processed-Table.
002300     03  TR-Proc-Tab-Cnt           pic 9(4)    comp value zero.
002400     03  filler                    pic x(4).
002500     03  TR-Proc-Tab-Entry         occurs 0 to 500 times
002600                                   depending on TR-Proc-Tab-Cnt
002700                                   indexed by TR-Proc-Tab-Ix.
002800         05  TR-Proc-Tab-User-Id   pic 9(9).
002900         05  TR-Proc-Tab-Setup-Id  pic 9(9).
003000*
