000100* 11/04/87 rth - Created.
000200 fd  Processed-Trial-In
000300     label records are standard.
000400 copy "wstrprc.cob".
000500*
