000100********************************************
000200*                                          *
000300*  Record Definition For Processed Trial   *
000400*           Extract File                   *
000500*     Distinct (user,setup-survey) pairs    *
000600*     already analysed in a prior run.      *
000700********************************************
000800*  File size 20 bytes.
000900*
001000* 11/04/87 rth - Created.
001100* 06/06/94 rth - Added filler for future apply-no, never used,
001200*                left in place rather than re-sizing again.
001300*
001400 01  TR-Processed-Trial-Record.
001500     03  TR-Proc-User-Id           pic 9(9).
001600     03  TR-Proc-Setup-Survey-Id   pic 9(9).
001700     03  filler                    pic x(2).
001800*
