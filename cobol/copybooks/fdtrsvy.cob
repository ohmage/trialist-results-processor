000100* 11/04/87 rth - Created.
000200 fd  Survey-Response-In
000300     label records are standard.
000400 copy "wstrsvy.cob".
000500*
