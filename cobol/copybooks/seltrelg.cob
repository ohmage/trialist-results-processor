000100* 11/04/87 rth - Created.
000200     select  Eligible-Trial-Out   assign       "ELIGOUT"
000300             organization         line sequential
000400             status               Tr-Eligible-Status.
000500*
