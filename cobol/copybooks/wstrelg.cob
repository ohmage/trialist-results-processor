000100********************************************
000200*                                          *
000300*  Record Definition For Eligible Trial    *
000400*           Output File                     *
000500*     One row per trial selected for         *
000600*     downstream analysis this run.          *
000700********************************************
000800*  File size 40 bytes.
000900*
001000* 11/04/87 rth - Created.
001100* 02/11/98 dkw - Y2K. Et-Start-Date and Et-End-Date changed from
001200*                9(6) YYMMDD to 9(8) CCYYMMDD.
001300*
001400 01  TR-Eligible-Trial-Record.
001500     03  TR-Et-User-Id             pic 9(9).
001600     03  TR-Et-Setup-Survey-Id     pic 9(9).
001700     03  TR-Et-Start-Date          pic 9(8).
001800     03  TR-Et-End-Date            pic 9(8).
001900     03  filler                    pic x(6).
002000*
