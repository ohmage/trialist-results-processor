000100* 11/04/87 rth - Created.
000200     select  Processed-Trial-In   assign       "PROCIN"
000300             organization         line sequential
000400             status               Tr-Processed-Status.
000500*
