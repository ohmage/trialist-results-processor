000100* 11/04/87 rth - Created.
000200 fd  Eligible-Trial-Out
000300     label records are standard.
000400 copy "wstrelg.cob".
000500*
