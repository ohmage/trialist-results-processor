000100********************************************
000200*                                          *
000300*  Record Definition For Survey Response   *
000400*           Extract File                   *
000500*     Setup & Start rows only, one row      *
000600*     per survey_response, pre-filtered     *
000700*     and pre-extracted upstream of this    *
000800*     job - see Remarks in TRELIG0.         *
000900********************************************
001000*  File size 150 bytes.
001100*
001200* 11/04/87 rth - Created for Trialist extract phase 1.
001300* 23/09/98 dkw - Y2K. Resp-Campaign-Urn widened 20 to 40, no
001400*                other date fields in this record were 2-digit.
001500* 14/02/26 fjm - TR0014 Added 88-levels for survey-id test -
001600*                nightly run was aborting on a trailing space
001700*                mismatch against the literal "setup".
001800*
001900 01  TR-Survey-Response-Record.
002000     03  TR-Resp-Id                pic 9(9).
002100*                                    Setup row's id is the dedup key
002200     03  TR-Resp-User-Id           pic 9(9).
002300     03  TR-Resp-Survey-Id         pic x(5).
002400         88  TR-Setup-Survey            value "setup".
002500         88  TR-Start-Survey            value "start".
002600     03  TR-Resp-Campaign-Urn      pic x(40).
002700*
002800*     Setup survey coded prompt values - blank/zero-filled on
002900*     a start row.
003000*
003100     03  TR-Resp-Setup-Values.
003200         05  TR-Resp-Regimen-Dur-Key  pic 9(1).
003300*                                       0=2 days,1=7 days,2=14 days
003400         05  TR-Resp-Num-Cycles-Key   pic 9(1).
003500*                                       0=2,1=3,2=4 cycles
003600*
003700*     Start survey values - spaces on a setup row.
003800*
003900     03  TR-Resp-Start-Values.
004000         05  TR-Resp-Timezone         pic x(40).
004100*                                       IANA/Olson zone id
004200         05  TR-Resp-Start-Ts         pic x(29).
004300*                                       ISO-8601 with offset
004400     03  filler                    pic x(16).
004500*
