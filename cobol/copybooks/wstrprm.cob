000100********************************************
000200*                                          *
000300*  Record Definition For Run Parameters    *
000400*           Control Card                    *
000500*     One record - the job's run-control    *
000600*     equivalent of the old command line.   *
000700********************************************
000800*  File size 68 bytes.
000900*
001000* 11/04/87 rth - Created.
001100* 02/11/98 dkw - Y2K. Rp-Trial-End-Date and Rp-Run-Date changed
001200*                from 9(6) YYMMDD to 9(8) CCYYMMDD.
001300* 30/01/26 fjm - TR0009 Widened Rp-Campaign-Urn 20 to 40 to match
001400*                Resp-Campaign-Urn in wstrsvy.cob.
001500*
001600 01  TR-Run-Parameters-Record.
001700     03  TR-Rp-Reprocess           pic x(1).
001800         88  TR-Rp-Reprocess-Yes       value "Y".
001900         88  TR-Rp-Reprocess-No        value "N".
002000     03  TR-Rp-Reprocess-All       pic x(1).
002100         88  TR-Rp-Reprocess-All-Yes   value "Y".
002200         88  TR-Rp-Reprocess-All-No    value "N".
002300     03  TR-Rp-Trial-End-Date      pic 9(8).
002400*                                    CCYYMMDD - ignored when
002500*                                    Rp-Reprocess-All is Yes.
002600     03  TR-Rp-Campaign-Urn        pic x(40).
002700     03  TR-Rp-Run-Date            pic 9(8).
002800*                                    CCYYMMDD - "yesterday"
002900     03  filler                    pic x(10).
003000*
