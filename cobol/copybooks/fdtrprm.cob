000100* 11/04/87 rth - Created.
000200 fd  Run-Parameters-In
000300     label records are standard.
000400 copy "wstrprm.cob".
000500*
