000100* 11/04/87 rth - Created.
000200     select  Survey-Response-In   assign       "SURVIN"
000300             organization         line sequential
000400             status               Tr-Survey-Status.
000500*
