000100* 11/04/87 rth - Created.
000200     select  Run-Parameters-In    assign       "RUNPARM"
000300             organization         line sequential
000400             status               Tr-Run-Parm-Status.
000500*
