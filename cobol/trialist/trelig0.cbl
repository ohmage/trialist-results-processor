000100****************************************************************
000200*                                                              *
000300*             Trialist Nightly Trial Completion Run            *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         trelig0.
001100 author.             r t hollis.
001200 installation.       county regional data center -
001300                     clinical research computing unit.
001400 date-written.       04/11/87.
001500 date-compiled.
001600 security.           confidential - participant survey data -
001700                     authorised operations staff only.
001800*
001900*    Remarks.            Nightly batch run for the Trialist N-of-1
002000*                        trial tracking system.  Scans the setup
002100*                        and start survey responses for a campaign,
002200*                        pairs each participant's setup survey with
002300*                        their following start survey, computes the
002400*                        trial's start and end date and writes one
002500*                        Eligible-Trial-Out record for each newly
002600*                        finished trial that is due to be picked
002700*                        up by the next step in this run.
002800*
002900*    Version.            See Prog-Name in Working-Storage.
003000*
003100*    Called modules.     None - stand alone batch step.
003200*
003300*    Files used :
003400*                        survin.   Survey response extract (setup
003500*                                  and start rows only).
003600*                        procin.   Already-processed trial keys.
003700*                        runparm.  Run control card.
003800*                        eligout.  Trials eligible this run.
003900*
004000*    Error messages used.
004100*                        TR0001 - TR0004, TR0099.
004200*
004300* Changes:
004400* 04/11/87 rth -      Created - first cut, single campaign only.
004500* 17/03/89 rth -  .02 Malformed timezone now skips the pairing
004600*                     instead of abending the run - ref ticket
004700*                     CR-114, bad extract row from pilot site.
004800* 02/11/98 dkw -  .03 Y2K. All dates carried as CCYYMMDD, run
004900*                     parameters and table entries re-keyed.
005000*                     Ran parallel against old code for a month.
005100*                     No discrepancies reported back.
005200* 14/05/91 rth -      (entry retained out of sequence - see
005300*                     wstrutr.cob header, table size raised.)
005400* 09/08/03 plk -  .04 Added TR0004 warning for a run-parameters
005500*                     card read clean but carrying no campaign
005600*                     urn - was defaulting silent, Fenwick run
005700*                     lost an afternoon chasing the wrong file.
005800* 30/01/26 fjm -  .05 TR0009 widened campaign urn to 40 chars to
005900*                     take the longer external campaign urns now
006000*                     coming through on the extract.
006100* 14/02/26 fjm -  .06 TR0014 moved the setup/start test onto the
006200*                     88-levels in wstrsvy.cob - literal compare
006300*                     was tripping on a trailing blank from the
006400*                     new extract job.
006500* 12/06/26 fjm -      Reworked date arithmetic to the standard
006600*                     Julian day routines (ZZ700/ZZ710/ZZ720) so
006700*                     the same code now also derives "yesterday"
006800*                     for the default run parameters.
006900*
007000****************************************************************
007100*
007200 environment             division.
007300*===============================
007400*
007500 configuration           section.
007600 special-names.
007700     class Tz-Sign-Class is "+" "-".
007800*
007900 input-output            section.
008000 file-control.
008100*
008200 copy "seltrsvy.cob".
008300 copy "seltrprc.cob".
008400 copy "seltrprm.cob".
008500 copy "seltrelg.cob".
008600*
008700 data                    division.
008800*===============================
008900*
009000 file section.
009100*
009200 copy "fdtrsvy.cob".
009300 copy "fdtrprc.cob".
009400 copy "fdtrprm.cob".
009500 copy "fdtrelg.cob".
009600*
009700 working-storage section.
009800*-----------------------
009900*
010000 77  Prog-Name               pic x(18) value "TRELIG0 (1.0.06)".
010100*
010200 copy "wstrutr.cob".
010300*
010400*     File status fields named on the SELECT status clauses in
010500*     seltrsvy/seltrprc/seltrprm/seltrelg.cob.
010600*
010700 01  Ws-File-Status-Fields.
010800     03  Tr-Survey-Status        pic xx     value "00".
010900     03  Tr-Processed-Status     pic xx     value "00".
011000     03  Tr-Run-Parm-Status      pic xx     value "00".
011100     03  Tr-Eligible-Status      pic xx     value "00".
011200     03  filler                  pic x(4).
011300*
011400 01  Ws-Control-Data.
011500     03  Ws-Survey-Read-Cnt      pic 9(7)   comp value zero.
011600     03  Ws-Processed-Read-Cnt   pic 9(7)   comp value zero.
011700     03  Ws-Eligible-Cnt         pic 9(7)   comp value zero.
011800     03  filler                 pic x(4).
011900*
012000 01  Ws-Switches.
012100     03  Ws-Eof-Survey-Sw        pic x      value "N".
012200         88  Ws-Eof-Survey            value "Y".
012300     03  Ws-Eof-Processed-Sw     pic x      value "N".
012400         88  Ws-Eof-Processed         value "Y".
012500     03  Ws-Have-Current-User-Sw pic x      value "N".
012600         88  Ws-Have-Current-User     value "Y".
012700     03  Ws-Skip-Trial-Sw        pic x      value "N".
012800         88  Ws-Skip-Trial            value "Y".
012900     03  Ws-Found-In-Processed-Sw pic x     value "N".
013000         88  Ws-Found-In-Processed    value "Y".
013100     03  filler                  pic x(4).
013200*
013300*     Control-break work fields for the setup/start pairing.
013400*
013500 01  Ws-Pairing-Data.
013600     03  Ws-Prior-Row-User-Id    pic 9(9)   value zero.
013700     03  Ws-Current-User-Id      pic 9(9)   value zero.
013800     03  Ws-Current-Setup-Id     pic 9(9)   value zero.
013900     03  Ws-Current-Regimen-Key  pic 9      value zero.
014000     03  Ws-Current-Cycles-Key   pic 9      value zero.
014100     03  filler                 pic x(4).
014200*
014300*     Business-rule work fields (regimen/cycle decode, dates).
014400*
014500 01  Ws-Trial-Length-Data.
014600     03  Ws-Regimen-Days         pic 99     comp value zero.
014700     03  Ws-Num-Cycles           pic 9      comp value zero.
014800     03  Ws-Cycle-Duration       pic 99     comp value zero.
014900     03  Ws-Total-Days           pic s9(5)  comp value zero.
015000     03  filler                 pic x(4).
015100*
015200 01  Ws-Iso-Timestamp           pic x(29)   value spaces.
015300 01  Ws-Iso-Timestamp-Parts redefines Ws-Iso-Timestamp.
015400     03  Ws-Iso-Year             pic 9(4).
015500     03  filler                  pic x.
015600     03  Ws-Iso-Month            pic 99.
015700     03  filler                  pic x.
015800     03  Ws-Iso-Day              pic 99.
015900     03  filler                  pic x.
016000     03  Ws-Iso-Hour             pic 99.
016100     03  filler                  pic x.
016200     03  Ws-Iso-Minute           pic 99.
016300     03  filler                  pic x.
016400     03  Ws-Iso-Second           pic 99.
016500     03  filler                  pic x.
016600     03  Ws-Iso-Millis           pic 999.
016700     03  Ws-Iso-Offset-Sign      pic x.
016800     03  Ws-Iso-Offset-Hour      pic 99.
016900     03  filler                  pic x.
017000     03  Ws-Iso-Offset-Min       pic 99.
017100*
017200 01  Ws-Local-Minutes            pic s9(5)  comp value zero.
017300 01  Ws-Offset-Minutes           pic s9(5)  comp value zero.
017400 01  Ws-Utc-Total-Minutes        pic s9(5)  comp value zero.
017500*
017600*     General purpose date-arithmetic work area - shared by the
017700*     timezone conversion, the end-date computation and the
017800*     default run-parameter "yesterday" calculation.
017900*
018000 01  Ws-Calc-Date                pic 9(8)   value zero.
018100 01  Ws-Calc-Date-Parts redefines Ws-Calc-Date.
018200     03  Ws-Calc-Ccyy            pic 9(4).
018300     03  Ws-Calc-Mm              pic 99.
018400     03  Ws-Calc-Dd              pic 99.
018500*
018600 01  Ws-Add-Days                 pic s9(5)  comp value zero.
018700*
018800*     Julian day work fields for ZZ700/ZZ710 - standard Fliegel
018900*     & Van Flandern algorithm, kept as plain integer arithmetic
019000*     so no intrinsic date function is needed.
019100*
019200 01  Ws-Julian-Work.
019300     03  Ws-Jul-Day              pic s9(9)  comp value zero.
019400     03  Ws-Jul-A                pic s9(9)  comp value zero.
019500     03  Ws-Jul-B                pic s9(9)  comp value zero.
019600     03  Ws-Jul-C                pic s9(9)  comp value zero.
019700     03  Ws-Jul-D                pic s9(9)  comp value zero.
019800     03  Ws-Jul-L                pic s9(9)  comp value zero.
019900     03  Ws-Jul-N                pic s9(9)  comp value zero.
020000     03  Ws-Jul-I                pic s9(9)  comp value zero.
020100     03  Ws-Jul-J                pic s9(9)  comp value zero.
020200     03  Ws-Jul-M                pic s9(9)  comp value zero.
020300     03  filler                  pic x(4).
020400*
020500 01  Ws-Today-Raw                 pic 9(8)   value zero.
020600 01  Ws-Today-Parts redefines Ws-Today-Raw.
020700     03  Ws-Today-Ccyy            pic 9(4).
020800     03  Ws-Today-Mm              pic 99.
020900     03  Ws-Today-Dd              pic 99.
021000*
021100 01  Ws-Default-Campaign-Urn      pic x(40)
021200            value "urn:campaign:trialist:nof1:default".
021300*
021400 01  Error-Messages.
021500*     System wide
021600     03  Tr0001    pic x(48)
021700         value "TR0001 Survey-Response-In open failed, status =".
021800     03  Tr0002    pic x(48)
021900         value "TR0002 Eligible-Trial-Out open failed, status =".
022000     03  Tr0003    pic x(47)
022100         value "TR0003 Processed-Trial-In not found, empty set".
022200     03  Tr0004    pic x(48)
022300         value "TR0004 Run-Parameters-In empty, using defaults".
022400*     Program specific
022500     03  Tr0099    pic x(46)
022600         value "TR0099 Abend - invalid coded value on setup -".
022700     03  filler    pic x(4).
022800*
022900 procedure division.
023000*====================
023100*
023200 Aa000-Main                  section.
023300***********************************
023400*
023500     perform Aa010-Open-Files.
023600     perform Aa020-Load-Processed-Trials.
023700     perform Aa030-Read-Run-Parameters.
023800     perform Aa110-Read-Survey-Response.
023900     perform Aa100-Process-Survey-Responses
024000         until Ws-Eof-Survey.
024100     perform Aa900-Terminate.
024200     stop run.
024300*
024400 Aa010-Open-Files             section.
024500*************************************
024600*
024700     open     input  Survey-Response-In.
024800     if       Tr-Survey-Status not = "00"
024900              display Tr0001 " " Tr-Survey-Status
025000              stop run returning 16
025100     end-if.
025200*
025300     open     output Eligible-Trial-Out.
025400     if       Tr-Eligible-Status not = "00"
025500              display Tr0002 " " Tr-Eligible-Status
025600              stop run returning 16
025700     end-if.
025800*
025900 Aa010-Exit.
026000     exit     section.
026100*
026200 Aa020-Load-Processed-Trials  section.
026300*************************************
026400*     Loads the distinct (user-id, setup-survey-id) pairs that
026500*     have already been through analysis in a prior run - the
026600*     file is documented as small, under 500 rows, so the whole
026700*     set lives in the TR-Processed-Table for the length of the
026800*     run (see FILES note in ws-trprc and wstrutr.cob).
026900*
027000     open     input Processed-Trial-In.
027100     if       Tr-Processed-Status not = "00"
027200              display Tr0003
027300     else
027400              perform Aa021-Read-Processed-Trial
027500              perform Aa022-Build-Processed-Table
027600                  until Ws-Eof-Processed
027700              close Processed-Trial-In
027800     end-if.
027900*
028000 Aa020-Exit.
028100     exit     section.
028200*
028300 Aa021-Read-Processed-Trial   section.
028400*************************************
028500*
028600     read     Processed-Trial-In
028700         at end
028800              set Ws-Eof-Processed to true
028900         not at end
029000              add 1 to Ws-Processed-Read-Cnt
029100     end-read.
029200*
029300 Aa021-Exit.
029400     exit     section.
029500*
029600 Aa022-Build-Processed-Table  section.
029700*************************************
029800*
029900     add      1 to TR-Proc-Tab-Cnt.
030000     set      TR-Proc-Tab-Ix to TR-Proc-Tab-Cnt.
030100     move     TR-Proc-User-Id
030200           to TR-Proc-Tab-User-Id (TR-Proc-Tab-Ix).
030300     move     TR-Proc-Setup-Survey-Id
030400           to TR-Proc-Tab-Setup-Id (TR-Proc-Tab-Ix).
030500     perform  Aa021-Read-Processed-Trial.
030600*
030700 Aa022-Exit.
030800     exit     section.
030900*
031000 Aa030-Read-Run-Parameters    section.
031100*************************************
031200*     No-argument invocation (rule 9) - if the control card is
031300*     missing, empty, or carries no campaign urn, default every
031400*     field rather than half-default it.
031500*
031600     open     input Run-Parameters-In.
031700     if       Tr-Run-Parm-Status not = "00"
031800              perform Zz500-Default-Run-Parms
031900     else
032000              read Run-Parameters-In
032100                  at end
032200                     perform Zz500-Default-Run-Parms
032300              end-read
032400              close Run-Parameters-In
032500              if  TR-Rp-Campaign-Urn = spaces
032600                  display Tr0004
032700                  perform Zz500-Default-Run-Parms
032800              end-if
032900     end-if.
033000*
033100 Aa030-Exit.
033200     exit     section.
033300*
033400 Aa100-Process-Survey-Responses section.
033500***************************************
033600*     Control break on user-id, current record already in the
033700*     record area from the read-ahead in aa110/aa000.
033800*
033900     evaluate true
034000         when TR-Setup-Survey
034100              perform Aa200-Handle-Setup-Row
034200         when TR-Start-Survey
034300              perform Aa210-Handle-Start-Row
034400         when other
034500              continue
034600     end-evaluate.
034700     move     TR-Resp-User-Id to Ws-Prior-Row-User-Id.
034800     perform  Aa110-Read-Survey-Response.
034900*
035000 Aa100-Exit.
035100     exit     section.
035200*
035300 Aa110-Read-Survey-Response   section.
035400*************************************
035500*
035600     read     Survey-Response-In
035700         at end
035800              set Ws-Eof-Survey to true
035900         not at end
036000              add 1 to Ws-Survey-Read-Cnt
036100     end-read.
036200*
036300 Aa110-Exit.
036400     exit     section.
036500*
036600 Aa200-Handle-Setup-Row       section.
036700*************************************
036800*     Latch this row as the current user's setup survey only
036900*     when there is no current user yet, or the user-id has
037000*     moved on from the previous row - a second setup row for
037100*     the same user before any start row is left alone.
037200*
037300     if       not Ws-Have-Current-User
037400        or    TR-Resp-User-Id not = Ws-Prior-Row-User-Id
037500              set  Ws-Have-Current-User   to true
037600              move TR-Resp-User-Id         to Ws-Current-User-Id
037700              move TR-Resp-Id               to Ws-Current-Setup-Id
037800              move TR-Resp-Regimen-Dur-Key   to Ws-Current-Regimen-Key
037900              move TR-Resp-Num-Cycles-Key    to Ws-Current-Cycles-Key
038000     end-if.
038100*
038200 Aa200-Exit.
038300     exit     section.
038400*
038500 Aa210-Handle-Start-Row       section.
038600*************************************
038700*     A start row only pairs with a setup row for the SAME
038800*     current user.  Either way the current-user latch is
038900*     cleared afterwards - a start row with no matching setup
039000*     is the malformed/out-of-order case (dropped silently, per
039100*     business rule) and a successful pairing must not swallow
039200*     a second start row that happens to follow it.
039300*
039400     if       Ws-Have-Current-User
039500        and   TR-Resp-User-Id = Ws-Current-User-Id
039600              move TR-Resp-User-Id      to TR-Ut-User-Id
039700              move Ws-Current-Setup-Id  to TR-Ut-Setup-Survey-Id
039800              set  Ws-Skip-Trial to false
039900              if   Ws-Current-Regimen-Key not numeric
040000                or Ws-Current-Cycles-Key  not numeric
040100                   set Ws-Skip-Trial to true
040200              else
040300                   perform Zz620-Compute-Trial-Length
040400                   perform Zz630-Compute-Start-Date
040500                   if not Ws-Skip-Trial
040600                      perform Zz640-Compute-End-Date
040700                      perform Aa300-Filter-By-Date
040800                   end-if
040900              end-if
041000     end-if.
041100     set      Ws-Have-Current-User to false.
041200*
041300 Aa210-Exit.
041400     exit     section.
041500*
041600 Aa300-Filter-By-Date         section.
041700*************************************
041800*     Business rule 7 - a trial is only a candidate once it has
041900*     actually finished as of the run date, and then either
042000*     every finished trial qualifies (reprocess-all) or only the
042100*     one matching the target end date.
042200*
042300     if       TR-Ut-End-Date <= TR-Rp-Run-Date
042400              if      TR-Rp-Reprocess-All-Yes
042500                      perform Aa310-Filter-By-Processed
042600              else
042700                      if TR-Ut-End-Date = TR-Rp-Trial-End-Date
042800                         perform Aa310-Filter-By-Processed
042900                      end-if
043000              end-if
043100     end-if.
043200*
043300 Aa300-Exit.
043400     exit     section.
043500*
043600 Aa310-Filter-By-Processed    section.
043700*************************************
043800*     Business rule 8 - this filter is applied after the date
043900*     filter regardless of reprocess-all, replicating the
044000*     source code's actual two-step filter rather than the
044100*     idealised "reprocess-all ignores reprocess" doc comment.
044200*
044300     if       TR-Rp-Reprocess-Yes
044400              perform Aa400-Write-Eligible-Trial
044500     else
044600              perform Zz800-Search-Processed-Table
044700              if  not Ws-Found-In-Processed
044800                  perform Aa400-Write-Eligible-Trial
044900              end-if
045000     end-if.
045100*
045200 Aa310-Exit.
045300     exit     section.
045400*
045500 Aa400-Write-Eligible-Trial   section.
045600*************************************
045700*
045800     move     TR-Ut-User-Id          to TR-Et-User-Id.
045900     move     TR-Ut-Setup-Survey-Id  to TR-Et-Setup-Survey-Id.
046000     move     TR-Ut-Start-Date       to TR-Et-Start-Date.
046100     move     TR-Ut-End-Date         to TR-Et-End-Date.
046200     write    TR-Eligible-Trial-Record.
046300     add      1 to Ws-Eligible-Cnt.
046400*
046500 Aa400-Exit.
046600     exit     section.
046700*
046800 Aa900-Terminate              section.
046900*************************************
047000*
047100     close    Survey-Response-In Eligible-Trial-Out.
047200     display  "TRELIG0 end of run - survey rows read    = "
047300              Ws-Survey-Read-Cnt.
047400     display  "TRELIG0 end of run - processed keys read  = "
047500              Ws-Processed-Read-Cnt.
047600     display  "TRELIG0 end of run - trials made eligible = "
047700              Ws-Eligible-Cnt.
047800*
047900 Aa900-Exit.
048000     exit     section.
048100*
048200*----------------------------------------------------------------
048300*     Business-rule subroutines - decode, trial length, dates.
048400*----------------------------------------------------------------
048500*
048600 Zz500-Default-Run-Parms      section.
048700*************************************
048800*     Business rule 9 - no-argument invocation.  Reprocess and
048900*     reprocess-all both default false, run-date and trial-end-
049000*     date both default to "yesterday" UTC, campaign defaults to
049100*     the configured default campaign.
049200*
049300     move     "N" to TR-Rp-Reprocess.
049400     move     "N" to TR-Rp-Reprocess-All.
049500     move     Ws-Default-Campaign-Urn to TR-Rp-Campaign-Urn.
049600*
049700     accept    Ws-Today-Raw from date yyyymmdd.
049800     move      Ws-Today-Raw to Ws-Calc-Date.
049900     move      -1           to Ws-Add-Days.
050000     perform   Zz720-Add-Days-To-Date.
050100     move      Ws-Calc-Date to TR-Rp-Run-Date.
050200     move      Ws-Calc-Date to TR-Rp-Trial-End-Date.
050300*
050400 Zz500-Exit.
050500     exit      section.
050600*
050700 Zz600-Decode-Regimen-Days    section.
050800*************************************
050900*     Business rule 1 - key must be 0, 1 or 2.  Any other coded
051000*     value is a data/program bug, not a data-quality skip, so
051100*     the run abends rather than silently defaulting.
051200*
051300     evaluate  Ws-Current-Regimen-Key
051400         when  0     move 2  to Ws-Regimen-Days
051500         when  1     move 7  to Ws-Regimen-Days
051600         when  2     move 14 to Ws-Regimen-Days
051700         when  other
051800               display Tr0099 " regimen key = "
051900                       Ws-Current-Regimen-Key
052000               perform Zz900-Abend-Run
052100     end-evaluate.
052200*
052300 Zz600-Exit.
052400     exit      section.
052500*
052600 Zz610-Decode-Num-Cycles      section.
052700*************************************
052800*     Business rule 2 - key must be 0, 1 or 2, same reasoning as
052900*     zz600 above.
053000*
053100     evaluate  Ws-Current-Cycles-Key
053200         when   0    move 2  to Ws-Num-Cycles
053300         when   1    move 3  to Ws-Num-Cycles
053400         when   2    move 4  to Ws-Num-Cycles
053500         when  other
053600               display Tr0099 " num cycles key = "
053700                       Ws-Current-Cycles-Key
053800               perform Zz900-Abend-Run
053900     end-evaluate.
054000*
054100 Zz610-Exit.
054200     exit      section.
054300*
054400 Zz620-Compute-Trial-Length   section.
054500*************************************
054600*     Business rules 3 and 4 - a cycle is an A-period and a
054700*     B-period, each the length of one regimen, and the start
054800*     date itself counts as day one of the trial.
054900*
055000     perform   Zz600-Decode-Regimen-Days.
055100     perform   Zz610-Decode-Num-Cycles.
055200     compute   Ws-Cycle-Duration = Ws-Regimen-Days * 2.
055300     compute   Ws-Total-Days     = ( Ws-Cycle-Duration *
055400                                      Ws-Num-Cycles ) - 1.
055500*
055600 Zz620-Exit.
055700     exit      section.
055800*
055900 Zz630-Compute-Start-Date     section.
056000*************************************
056100*     Business rule 5 - a malformed timezone id or a start
056200*     timestamp that will not parse skips this pairing entirely
056300*     (caller continues with the next record) - it is a data
056400*     quality skip, not an abend.
056500*
056600     set       Ws-Skip-Trial to false.
056700*
056800     if        TR-Resp-Timezone = spaces
056900           or  TR-Resp-Timezone (1:1) = " "
057000                set Ws-Skip-Trial to true
057100                go to Zz630-Exit
057200     end-if.
057300*
057400     move      TR-Resp-Start-Ts to Ws-Iso-Timestamp.
057500     if        Ws-Iso-Year        not numeric
057600           or  Ws-Iso-Month       not numeric
057700           or  Ws-Iso-Day         not numeric
057800           or  Ws-Iso-Hour        not numeric
057900           or  Ws-Iso-Minute      not numeric
058000           or  Ws-Iso-Offset-Hour not numeric
058100           or  Ws-Iso-Offset-Min  not numeric
058200           or  Ws-Iso-Offset-Sign is not Tz-Sign-Class
058300                set Ws-Skip-Trial to true
058400                go to Zz630-Exit
058500     end-if.
058600*
058700     move      Ws-Iso-Year  to Ws-Calc-Ccyy.
058800     move      Ws-Iso-Month to Ws-Calc-Mm.
058900     move      Ws-Iso-Day   to Ws-Calc-Dd.
059000*
059100     compute    Ws-Local-Minutes  = ( Ws-Iso-Hour * 60 )
059200                                   + Ws-Iso-Minute.
059300     compute    Ws-Offset-Minutes = ( Ws-Iso-Offset-Hour * 60 )
059400                                   + Ws-Iso-Offset-Min.
059500     if         Ws-Iso-Offset-Sign = "-"
059600                compute Ws-Offset-Minutes = 0 - Ws-Offset-Minutes
059700     end-if.
059800     compute    Ws-Utc-Total-Minutes = Ws-Local-Minutes
059900                                      - Ws-Offset-Minutes.
060000*
060100*     Offsets never exceed one calendar day either way, so the
060200*     shift here can only ever be the day before, the same day
060300*     or the day after.
060400*
060500     evaluate   true
060600         when    Ws-Utc-Total-Minutes <  0
060700                 move -1 to Ws-Add-Days
060800         when    Ws-Utc-Total-Minutes >= 1440
060900                 move  1 to Ws-Add-Days
061000         when    other
061100                 move  0 to Ws-Add-Days
061200     end-evaluate.
061300*
061400     perform    Zz720-Add-Days-To-Date.
061500     move       Ws-Calc-Date to TR-Ut-Start-Date.
061600*
061700 Zz630-Exit.
061800     exit       section.
061900*
062000 Zz640-Compute-End-Date       section.
062100*************************************
062200*     Business rule 6 - end date is the start date plus the
062300*     total trial days, UTC, time-of-day already stripped.
062400*
062500     move       TR-Ut-Start-Date to Ws-Calc-Date.
062600     move       Ws-Total-Days    to Ws-Add-Days.
062700     perform    Zz720-Add-Days-To-Date.
062800     move       Ws-Calc-Date     to TR-Ut-End-Date.
062900*
063000 Zz640-Exit.
063100     exit       section.
063200*
063300 Zz700-Date-To-Julian         section.
063400*************************************
063500*     Standard Fliegel & Van Flandern civil-date to Julian-day
063600*     conversion - plain truncating integer arithmetic only, no
063700*     intrinsic date function used.  Input ws-calc-ccyy/mm/dd,
063800*     output ws-jul-day.
063900*
064000     compute    Ws-Jul-A = ( Ws-Calc-Mm - 14 ) / 12.
064100     compute    Ws-Jul-B = Ws-Calc-Ccyy + 4800 + Ws-Jul-A.
064200     compute    Ws-Jul-Day = ( 1461 * Ws-Jul-B ) / 4.
064300     compute    Ws-Jul-C = Ws-Calc-Mm - 2 - ( 12 * Ws-Jul-A ).
064400     compute    Ws-Jul-Day = Ws-Jul-Day + ( ( 367 * Ws-Jul-C )
064500                                             / 12 ).
064600     compute    Ws-Jul-D = ( Ws-Calc-Ccyy + 4900 + Ws-Jul-A )
064700                            / 100.
064800     compute    Ws-Jul-Day = Ws-Jul-Day - ( ( 3 * Ws-Jul-D )
064900                                             / 4 ).
065000     compute    Ws-Jul-Day = Ws-Jul-Day + Ws-Calc-Dd - 32075.
065100*
065200 Zz700-Exit.
065300     exit       section.
065400*
065500 Zz710-Julian-To-Date         section.
065600*************************************
065700*     Inverse of zz700 - Julian day back to a civil CCYY/MM/DD.
065800*     Input ws-jul-day, output ws-calc-ccyy/mm/dd (and therefore
065900*     ws-calc-date, which redefines them).
066000*
066100     compute    Ws-Jul-L = Ws-Jul-Day + 68569.
066200     compute    Ws-Jul-N = ( 4 * Ws-Jul-L ) / 146097.
066300     compute    Ws-Jul-L = Ws-Jul-L
066400                          - ( ( ( 146097 * Ws-Jul-N ) + 3 ) / 4 ).
066500     compute    Ws-Jul-I = ( 4000 * ( Ws-Jul-L + 1 ) ) / 1461001.
066600     compute    Ws-Jul-L = Ws-Jul-L - ( ( 1461 * Ws-Jul-I ) / 4 )
066700                          + 31.
066800     compute    Ws-Jul-J = ( 80 * Ws-Jul-L ) / 2447.
066900     compute    Ws-Jul-D = Ws-Jul-L - ( ( 2447 * Ws-Jul-J )
067000                                         / 80 ).
067100     compute    Ws-Jul-L = Ws-Jul-J / 11.
067200     compute    Ws-Jul-M = Ws-Jul-J + 2 - ( 12 * Ws-Jul-L ).
067300     compute    Ws-Calc-Ccyy = ( 100 * ( Ws-Jul-N - 49 ) )
067400                              + Ws-Jul-I + Ws-Jul-L.
067500     move       Ws-Jul-M to Ws-Calc-Mm.
067600     move       Ws-Jul-D to Ws-Calc-Dd.
067700*
067800 Zz710-Exit.
067900     exit       section.
068000*
068100 Zz720-Add-Days-To-Date       section.
068200*************************************
068300*     Adds (a possibly negative) ws-add-days to the date held
068400*     in ws-calc-date, via the Julian day, handling month/year/
068500*     leap-year roll-over correctly - used for the timezone
068600*     day-shift, for the end-date calculation and for deriving
068700*     "yesterday" in zz500.
068800*
068900     perform    Zz700-Date-To-Julian.
069000     compute    Ws-Jul-Day = Ws-Jul-Day + Ws-Add-Days.
069100     perform    Zz710-Julian-To-Date.
069200*
069300 Zz720-Exit.
069400     exit       section.
069500*
069600 Zz800-Search-Processed-Table section.
069700*************************************
069800*     Business rule 8 support - linear search of the in-memory
069900*     processed-trial table, loaded whole in aa020.
070000*
070100     set        Ws-Found-In-Processed to false.
070200     set        TR-Proc-Tab-Ix to 1.
070300     search     TR-Proc-Tab-Entry
070400         at end
070500             set Ws-Found-In-Processed to false
070600         when ( TR-Proc-Tab-User-Id (TR-Proc-Tab-Ix) =
070700                TR-Ut-User-Id )
070800          and ( TR-Proc-Tab-Setup-Id (TR-Proc-Tab-Ix) =
070900                TR-Ut-Setup-Survey-Id )
071000             set Ws-Found-In-Processed to true
071100     end-search.
071200*
071300 Zz800-Exit.
071400     exit       section.
071500*
071600 Zz900-Abend-Run              section.
071700*************************************
071800*     Invalid coded regimen/cycles value - rules 1 and 2 call
071900*     for reject/abend, not a silent default, so the run stops
072000*     here rather than carrying on with bad data.
072100*
072200     display    "TR0099 user id       = " Ws-Current-User-Id.
072300     display    "TR0099 setup survey  = " Ws-Current-Setup-Id.
072400     close      Survey-Response-In Eligible-Trial-Out.
072500     stop       run returning 16.
072600*
072700 Zz900-Exit.
072800     exit       section.
072900*
